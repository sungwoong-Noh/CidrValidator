      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61A002.
000400 AUTHOR.        P DE LUCA.
000500 INSTALLATION.  SPS - NETWORK OPERATIONS.
000600 DATE-WRITTEN.  1991-07-02.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000900*----------------------------------------------------------------
001000* X61A002 - CIDRBLOCK PARSE/VALIDATE/NORMALIZE ROUTINE
001100* TAKES A BLOCK IN CIDR NOTATION "X.X.X.X/Y" AND VALIDATES THE
001200* ADDRESS AND THE PREFIX LENGTH; COMPUTES THE NORMALIZED NETWORK
001300* ADDRESS (ZEROES THE HOST BITS BEYOND THE PREFIX, VIA DIVIDE/
001400* MULTIPLY BY POWERS OF TWO - NO BITWISE AND IN THIS DIALECT)
001500* AND REBUILDS THE NORMALIZED "X.X.X.X/Y" TEXT.
001600*
001700* CALLed with CD-AREA (COPY X61MCID) and MR-AREA (COPY X61MCR);
001800* CALLS X61A001 (OC-AREA, COPY X61MOCT) to do the octet/long
001900* conversion work in both directions.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200* DATE       INIT  TICKET      DESCRIPTION
002400* ---------- ----  ----------  -----------------------------
002500* 1991-07-02 PDL   NW-0005     Initial version - split on the
002600*                              slash, validate prefix, CALL
002700*                              X61A001 for the address half.
002800* 1991-11-04 PDL   NW-0019     Added NORMALIZE-NETWORK so the
002900*                              driver can write back a clean
003000*                              "x.x.x.x/y" for mismatched host
003100*                              bits instead of rejecting them.
003200* 1992-06-11 GCS   NW-0058     Fixed prefix-length edit - a
003300*                              1-digit prefix like "/8" was
003400*                              being rejected as non-numeric.
003500* 1994-01-19 PDL   NW-0150     Mask table replaced by direct
003600*                              COMPUTE - table was wrong for
003700*                              prefix 0 (whole address is host).
003800* 1995-05-20 PDL   NW-0204     Converted subscript/counter
003900*                              fields to COMP per SS-014.
004000* 1998-12-18 PDL   Y2K-0077    Year 2000 readiness review - no
004100*                              date-sensitive fields in this
004200*                              program; certified Y2K compliant.
004300* 1999-03-02 GCS   NW-0401     Comment cleanup for SOX audit.
004400* 2001-07-30 MFR   NW-0512     Re-certified after move to
004500*                              COBOL/370 V3R4 compiler.
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.    IBM-370.
005100 OBJECT-COMPUTER.    IBM-370.
005200 SPECIAL-NAMES.
005300     CLASS DIGITS-VALID IS '0' THRU '9'.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700**
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 WORKING-STORAGE SECTION.
006300 01 WK-LITERALS.
006400   03 PGM-NAME                       PIC X(08) VALUE 'X61A002'.
006500   03 WK-SLASH                       PIC X(01) VALUE '/'.
006600   03 FILLER                         PIC X(07) VALUE SPACE.
006700*
006800 01 LS-SPLIT-AREA.
006900   03 WK-ADDR-PART                   PIC X(18) VALUE SPACE.
007000   03 WK-ADDR-LEN                    PIC 9(02) COMP VALUE ZERO.
007100   03 WK-PFX-PART                    PIC X(18) VALUE SPACE.
007200   03 WK-PFX-LEN                     PIC 9(02) COMP VALUE ZERO.
007300   03 WK-EXTRA-PART                  PIC X(18) VALUE SPACE.
007400   03 WK-EXTRA-LEN                   PIC 9(02) COMP VALUE ZERO.
007500   03 WK-PART-COUNT                  PIC 9(02) COMP VALUE ZERO.
007550   03 FILLER                         PIC X(04) VALUE SPACE.
007600*
007700 01 LS-MASK-AREA.
007800   03 WK-HOST-BITS                   PIC 9(02) COMP VALUE ZERO.
007900   03 WK-BLOCK-SIZE                  PIC 9(10) COMP VALUE ZERO.
008000   03 WK-POWER-IDX                   PIC 9(02) COMP VALUE ZERO.
008100   03 WK-NET-QUOT                    PIC 9(10) COMP VALUE ZERO.
008200   03 WK-NET-REM                     PIC 9(10) COMP VALUE ZERO.
008250   03 FILLER                         PIC X(04) VALUE SPACE.
008300*
008400 01 LS-EDIT-AREA.
008500   03 WK-EDIT-PREFIX                 PIC Z9.
008600   03 FILLER REDEFINES WK-EDIT-PREFIX.
008700     05 WK-EDIT-PREFIX-X             PIC X(02).
008800   03 WK-LEAD-CT                     PIC 9(02) COMP VALUE ZERO.
008900   03 WK-START-POS                   PIC 9(02) COMP VALUE ZERO.
009000   03 WK-SEG-LEN                     PIC 9(02) COMP VALUE ZERO.
009100   03 WK-BUILD-POS                   PIC 9(04) COMP VALUE 1.
009200*
009300 LINKAGE SECTION.
009400 COPY X61MCID.
009500 COPY X61MOCT.
009600 COPY X61MCR.
009700*
009800 PROCEDURE DIVISION USING CD-AREA MR-AREA.
009900*
010000 0100-MAIN-LINE.
010100     MOVE ZERO                       TO MR-RESULT.
010200     MOVE SPACE                      TO MR-REASON.
010300     SET CD-INVALID                  TO TRUE.
010400     PERFORM 0200-SPLIT-CIDR-TEXT THRU 0200-EXIT.
010500     PERFORM 0300-VALIDATE-PREFIX THRU 0300-EXIT.
010600     PERFORM 0400-VALIDATE-ADDRESS THRU 0400-EXIT.
010700     PERFORM 0500-NORMALIZE-NETWORK THRU 0500-EXIT.
010800     PERFORM 0550-BUILD-NORMAL-TEXT THRU 0550-EXIT.
010900     SET CD-VALID                    TO TRUE.
011000 0100-EXIT.
011100     GOBACK.
011200*
011300 0200-SPLIT-CIDR-TEXT.
011400     INITIALIZE WK-ADDR-PART WK-PFX-PART WK-EXTRA-PART
011500                WK-PART-COUNT.
011600     UNSTRING CD-CIDR-TEXT DELIMITED BY WK-SLASH
011700         INTO WK-ADDR-PART  COUNT IN WK-ADDR-LEN
011800              WK-PFX-PART   COUNT IN WK-PFX-LEN
011900              WK-EXTRA-PART COUNT IN WK-EXTRA-LEN
012000         TALLYING IN WK-PART-COUNT.
012100     IF WK-PART-COUNT NOT = 2
012200        PERFORM 0910-RAISE-SLASH-COUNT-ERROR THRU 0910-EXIT
012300     END-IF.
012400 0200-EXIT.
012500     EXIT.
012600*
012700 0300-VALIDATE-PREFIX.
012800     IF WK-PFX-LEN < 1 OR WK-PFX-LEN > 2
012900        PERFORM 0920-RAISE-PREFIX-ERROR THRU 0920-EXIT
013000     END-IF.
013100     IF WK-PFX-PART(1:WK-PFX-LEN) NOT IS DIGITS-VALID
013200        PERFORM 0920-RAISE-PREFIX-ERROR THRU 0920-EXIT
013300     END-IF.
013400     MOVE WK-PFX-PART(1:WK-PFX-LEN)   TO CD-PREFIX-LEN.
013500     IF CD-PREFIX-LEN > 32
013600        PERFORM 0920-RAISE-PREFIX-ERROR THRU 0920-EXIT
013700     END-IF.
013800 0300-EXIT.
013900     EXIT.
014000*
014100 0400-VALIDATE-ADDRESS.
014200     MOVE WK-ADDR-PART(1:WK-ADDR-LEN) TO OC-ADDRESS-TEXT.
014300     SET OC-MODE-PARSE                TO TRUE.
014400     MOVE ZERO                        TO MR-RESULT.
014500     CALL 'X61A001' USING OC-AREA MR-AREA
014600         ON EXCEPTION
014700            PERFORM 0930-RAISE-CALL-ERROR THRU 0930-EXIT
014800         NOT ON EXCEPTION
014900            PERFORM 0410-CHECK-CALL-RESULT THRU 0410-EXIT
015000     END-CALL.
015100 0400-EXIT.
015200     EXIT.
015300*
015400 0410-CHECK-CALL-RESULT.
015500     IF MR-RESULT NOT = ZERO OR OC-INVALID
015600        PERFORM 0940-RAISE-ADDRESS-ERROR THRU 0940-EXIT
015700     END-IF.
015800     MOVE OC-OCTET-1                  TO CD-OCTET-1.
015900     MOVE OC-OCTET-2                  TO CD-OCTET-2.
016000     MOVE OC-OCTET-3                  TO CD-OCTET-3.
016100     MOVE OC-OCTET-4                  TO CD-OCTET-4.
016200     MOVE OC-NETWORK-LONG              TO CD-NETWORK-LONG.
016300 0410-EXIT.
016400     EXIT.
016500*
016600 0500-NORMALIZE-NETWORK.
016700* zero out the host bits - mask the low (32 - prefix) bits by
016800* dividing off a block of size 2**(32-prefix) and multiplying
016900* back, the shop's standard substitute for bitwise AND.
017000     COMPUTE WK-HOST-BITS = 32 - CD-PREFIX-LEN.
017100     MOVE 1                           TO WK-BLOCK-SIZE.
017200     IF WK-HOST-BITS > 0
017300        PERFORM 0510-DOUBLE-BLOCK-SIZE THRU 0510-EXIT
017400            VARYING WK-POWER-IDX FROM 1 BY 1
017500            UNTIL WK-POWER-IDX > WK-HOST-BITS
017600     END-IF.
017700     DIVIDE CD-NETWORK-LONG BY WK-BLOCK-SIZE
017800         GIVING WK-NET-QUOT REMAINDER WK-NET-REM.
017900     COMPUTE CD-NETWORK-LONG = WK-NET-QUOT * WK-BLOCK-SIZE.
018000* re-derive the octet group from the masked network value so
018100* the normalized text always agrees with CD-NETWORK-LONG
018200     SET OC-MODE-FORMAT                TO TRUE.
018300     MOVE CD-NETWORK-LONG              TO OC-NETWORK-LONG.
018400     MOVE ZERO                         TO MR-RESULT.
018500     CALL 'X61A001' USING OC-AREA MR-AREA
018600         ON EXCEPTION
018700            PERFORM 0930-RAISE-CALL-ERROR THRU 0930-EXIT
018800         NOT ON EXCEPTION
018900            PERFORM 0520-STORE-MASKED-OCTETS THRU 0520-EXIT
019000     END-CALL.
019100 0500-EXIT.
019200     EXIT.
019300*
019400 0510-DOUBLE-BLOCK-SIZE.
019500     COMPUTE WK-BLOCK-SIZE = WK-BLOCK-SIZE * 2.
019600 0510-EXIT.
019700     EXIT.
019800*
019900 0520-STORE-MASKED-OCTETS.
020000     IF MR-RESULT NOT = ZERO OR OC-INVALID
020100        PERFORM 0930-RAISE-CALL-ERROR THRU 0930-EXIT
020200     END-IF.
020300     MOVE OC-OCTET-1                  TO CD-OCTET-1.
020400     MOVE OC-OCTET-2                  TO CD-OCTET-2.
020500     MOVE OC-OCTET-3                  TO CD-OCTET-3.
020600     MOVE OC-OCTET-4                  TO CD-OCTET-4.
020700 0520-EXIT.
020800     EXIT.
020900*
021000 0550-BUILD-NORMAL-TEXT.
021100     MOVE SPACE                        TO CD-NORMAL-TEXT.
021200     MOVE OC-ADDRESS-TEXT              TO CD-NORMAL-TEXT.
021300     MOVE ZERO                          TO WK-LEAD-CT.
021400     MOVE CD-PREFIX-LEN                 TO WK-EDIT-PREFIX.
021500     INSPECT WK-EDIT-PREFIX-X TALLYING WK-LEAD-CT FOR LEADING
021600             SPACE.
021700     COMPUTE WK-START-POS = WK-LEAD-CT + 1.
021800     COMPUTE WK-SEG-LEN = 2 - WK-LEAD-CT.
021900     MOVE ZERO                          TO WK-LEAD-CT.
022000     INSPECT CD-NORMAL-TEXT TALLYING WK-LEAD-CT FOR
022100             CHARACTERS BEFORE INITIAL SPACE.
022200     COMPUTE WK-BUILD-POS = WK-LEAD-CT + 1.
022300     STRING WK-SLASH DELIMITED BY SIZE
022400            WK-EDIT-PREFIX-X(WK-START-POS:WK-SEG-LEN)
022500               DELIMITED BY SIZE
022600        INTO CD-NORMAL-TEXT POINTER WK-BUILD-POS
022700     END-STRING.
022800 0550-EXIT.
022900     EXIT.
023000*
023100* --- INPUT ERRORS ---
023200 0910-RAISE-SLASH-COUNT-ERROR.
023300     SET CD-INVALID                   TO TRUE.
023400     MOVE 61                          TO MR-RESULT.
023500     MOVE 'CIDR TEXT MUST HAVE EXACTLY ONE SLASH'
023600                                       TO MR-REASON.
023700     GOBACK.
023800 0910-EXIT.
023900     EXIT.
024000*
024100 0920-RAISE-PREFIX-ERROR.
024200     SET CD-INVALID                   TO TRUE.
024300     MOVE 62                          TO MR-RESULT.
024400     MOVE 'PREFIX LENGTH MUST BE NUMERIC 0 THRU 32'
024500                                       TO MR-REASON.
024600     GOBACK.
024700 0920-EXIT.
024800     EXIT.
024900*
025000 0930-RAISE-CALL-ERROR.
025100     SET CD-INVALID                   TO TRUE.
025200     MOVE 63                          TO MR-RESULT.
025300     MOVE 'CALL TO X61A001 FAILED'     TO MR-REASON.
025400     GOBACK.
025500 0930-EXIT.
025600     EXIT.
025700*
025800 0940-RAISE-ADDRESS-ERROR.
025900     SET CD-INVALID                   TO TRUE.
026000     MOVE 64                          TO MR-RESULT.
026100     MOVE 'CIDR ADDRESS PORTION FAILED VALIDATION'
026200                                       TO MR-REASON.
026300     GOBACK.
026400 0940-EXIT.
026500     EXIT.
