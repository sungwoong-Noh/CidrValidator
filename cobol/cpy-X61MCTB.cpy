000100* **++ CIDR WORK TABLE AREA - SHARED LINKAGE FOR X61B001/X61A003
000200* one CW-ENTRY per validated, normalized CIDR block; built by
000300* the driver program from CIDR-INPUT, reordered and collapsed
000400* in place by the merge engine (X61A003) - the merge engine
000500* never needs more slots than it started with, so the table is
000600* compacted left-to-right rather than copied to a second area.
000700*
000800 01 CW-TABLE-AREA.
000900   03 CW-TOTAL                       PIC 9(04) COMP VALUE ZERO.
001000   03 CW-ENTRY-LIST.
001100     05 CW-ENTRY OCCURS 0 TO 1000 TIMES
001200                 DEPENDING ON CW-TOTAL
001300                 INDEXED BY CW-IDX.
001400       07 CW-OCTET-GROUP.
001500         10 CW-OCTET-1               PIC 9(03).
001600         10 CW-OCTET-2               PIC 9(03).
001700         10 CW-OCTET-3               PIC 9(03).
001800         10 CW-OCTET-4               PIC 9(03).
001900       07 CW-OCTET-TABLE REDEFINES CW-OCTET-GROUP.
002000         10 CW-OCTET-ELEMENT         PIC 9(03) OCCURS 4 TIMES.
002100       07 CW-PREFIX-LEN              PIC 9(02).
002200       07 CW-NETWORK-LONG            PIC 9(10) COMP.
002300       07 CW-VALID-FLAG              PIC X(01).
002400         88 CW-VALID                    VALUE 'Y'.
002500         88 CW-INVALID                  VALUE 'N'.
002600       07 FILLER                     PIC X(03).
002700   03 FILLER                         PIC X(04).
