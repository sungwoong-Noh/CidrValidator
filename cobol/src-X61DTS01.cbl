      CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61DTS01.
000400 AUTHOR.        G SCHULTZ.
000500 INSTALLATION.  SPS - NETWORK OPERATIONS.
000600 DATE-WRITTEN.  1991-09-20.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000900*----------------------------------------------------------------
001000* X61DTS01 - TEST SUITE X61A001/X61A002/X61A003
001100* REGRESSION DRIVER FOR THE CIDR ROUTINES - FIXED CASES HELD
001200* RIGHT HERE IN WORKING-STORAGE, NO TEST-CASE INPUT FILE. EACH
001300* X61A001/X61A002 CASE COMPARES THE EXPECTED RESULT AGAINST
001400* WHAT THE ROUTINE ACTUALLY RETURNED; THE X61A003 CASES LOAD A
001500* KNOWN CW-TABLE-AREA AND CHECK THE BLOCK COUNT LEFT AFTER CALL.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800* DATE       INIT  TICKET      DESCRIPTION
001900* ---------- ----  ----------  -----------------------------
002000* 1991-09-20 GCS   NW-0013     Initial version - octet parse
002100*                              and CIDR parse test cases.
002200* 1992-04-28 PDL   NW-0049     Added X61A003 merge test cases -
002300*                              adjacent pair, non-adjacent
002400*                              pair, misaligned pair, 4-way
002500*                              chain.
002600* 1993-11-04 GCS   NW-0112     Added boundary-alignment test
002700*                              case to match NW-0112 fix.
002800* 1995-05-22 PDL   NW-0204     Converted counter fields to COMP
002900*                              per SS-014.
003000* 1998-12-18 PDL   Y2K-0077    Year 2000 readiness review - no
003100*                              date-sensitive fields in this
003200*                              program; certified Y2K compliant.
003300* 1999-03-02 GCS   NW-0401     Comment cleanup for SOX audit.
003400* 2001-07-30 MFR   NW-0512     Re-certified after move to
003500*                              COBOL/370 V3R4 compiler.
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.    IBM-370.
004100 OBJECT-COMPUTER.    IBM-370.
004200 SPECIAL-NAMES.
004300     CLASS DIGITS-VALID IS '0' THRU '9'.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700**
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400* --- X61A001 PARSE TEST CASES - one FILLER per case, the
005500* table below is laid over them with REDEFINES
005600 01 TC1-LITERALS.
005700   03 FILLER     PIC X(28) VALUE '10.0.0.1       Y0167772161  '.
005800   03 FILLER     PIC X(28) VALUE '0.0.0.0        Y0000000000  '.
005900   03 FILLER     PIC X(28) VALUE '255.255.255.255Y4294967295  '.
006000   03 FILLER     PIC X(28) VALUE '256.1.1.1      N0000000000  '.
006100   03 FILLER     PIC X(28) VALUE '10.0.0         N0000000000  '.
006200   03 FILLER     PIC X(28) VALUE '10.0.0.A       N0000000000  '.
006300 01 TC1-TABLE REDEFINES TC1-LITERALS.
006400   03 TC1-ENTRY OCCURS 6 TIMES.
006500     05 TC1-TEXT                      PIC X(15).
006600     05 TC1-EXPECT-VALID               PIC X(01).
006700     05 TC1-EXPECT-LONG                PIC 9(10).
006750     05 FILLER                        PIC X(02).
006800*
006900* --- X61A002 CIDR PARSE/NORMALIZE TEST CASES ---
007000 01 TC2-LITERALS.
007100   03 FILLER     PIC X(39) VALUE
007200       '10.0.0.0/24       Y10.0.0.0/24         '.
007300   03 FILLER     PIC X(39) VALUE
007400       '10.0.0.5/24       Y10.0.0.0/24         '.
007500   03 FILLER     PIC X(39) VALUE
007600       '10.0.0.0/33       N                    '.
007700   03 FILLER     PIC X(39) VALUE
007800       '10.0.0.0/24/1     N                    '.
007900   03 FILLER     PIC X(39) VALUE
008000       '10.0.0.0 24       N                    '.
008100 01 TC2-TABLE REDEFINES TC2-LITERALS.
008200   03 TC2-ENTRY OCCURS 5 TIMES.
008300     05 TC2-TEXT                      PIC X(18).
008400     05 TC2-EXPECT-VALID                PIC X(01).
008500     05 TC2-EXPECT-NORMAL               PIC X(18).
008550     05 FILLER                         PIC X(02).
008600*
008700 01 LS-TEST-COUNTERS.
008800   03 WK-CASE-CTR                     PIC 9(04) COMP VALUE ZERO.
008900   03 WK-PASS-CTR                     PIC 9(04) COMP VALUE ZERO.
009000   03 WK-FAIL-CTR                     PIC 9(04) COMP VALUE ZERO.
009100   03 WK-IDX                          PIC 9(04) COMP VALUE ZERO.
009150   03 FILLER                          PIC X(04) VALUE SPACE.
009200*
009300 01 LS-TEST-SWITCH.
009400   03 WS-CASE-SW                      PIC X(01) VALUE 'F'.
009500     88 CASE-PASSED                       VALUE 'P'.
009600     88 CASE-FAILED                       VALUE 'F'.
009650   03 FILLER                          PIC X(04) VALUE SPACE.
009700*
009800 COPY X61MCTB.
009900 COPY X61MCID.
010000 COPY X61MOCT.
010100 COPY X61MCR.
010200*
010300 PROCEDURE DIVISION.
010400*
010500 MAIN.
010600     DISPLAY ' ************* X61DTS01 START *************'.
010700     PERFORM RUN-X61A001-CASES THRU RUN-X61A001-CASES-EXIT.
010800     PERFORM RUN-X61A002-CASES THRU RUN-X61A002-CASES-EXIT.
010900     PERFORM RUN-X61A003-CASES THRU RUN-X61A003-CASES-EXIT.
011000     PERFORM SHOW-STATISTICS THRU SHOW-STATISTICS-EXIT.
011100     DISPLAY ' ************** X61DTS01 END **************'.
011200     IF WK-FAIL-CTR NOT EQUAL ZERO
011300        MOVE 12                       TO RETURN-CODE
011400     END-IF.
011500     GOBACK.
011600*
011700* --- X61A001 CASES ---
011800 RUN-X61A001-CASES.
011900     MOVE 1                           TO WK-IDX.
012000     PERFORM RUN-ONE-X61A001-CASE THRU RUN-ONE-X61A001-CASE-EXIT
012100         VARYING WK-IDX FROM 1 BY 1
012200         UNTIL WK-IDX > 6.
012300 RUN-X61A001-CASES-EXIT.
012400     EXIT.
012500*
012600 RUN-ONE-X61A001-CASE.
012700     ADD 1                             TO WK-CASE-CTR.
012800     MOVE TC1-TEXT(WK-IDX)              TO OC-ADDRESS-TEXT.
012900     SET OC-MODE-PARSE                  TO TRUE.
013000     MOVE ZERO                          TO MR-RESULT.
013100     CALL 'X61A001' USING OC-AREA MR-AREA
013200         ON EXCEPTION
013300            DISPLAY 'CALL EXCEPTION ON X61A001'
013400            SET CASE-FAILED             TO TRUE
013500         NOT ON EXCEPTION
013600            PERFORM CHECK-X61A001-RESULT THRU
013700                    CHECK-X61A001-RESULT-EXIT
013800     END-CALL.
013900     PERFORM SHOW-CASE-RESULT THRU SHOW-CASE-RESULT-EXIT.
014000 RUN-ONE-X61A001-CASE-EXIT.
014100     EXIT.
014200*
014300 CHECK-X61A001-RESULT.
014400     SET CASE-FAILED                    TO TRUE.
014500     IF TC1-EXPECT-VALID(WK-IDX) = 'Y'
014600        IF OC-VALID AND OC-NETWORK-LONG = TC1-EXPECT-LONG(WK-IDX)
014700           SET CASE-PASSED              TO TRUE
014800        END-IF
014900     ELSE
015000        IF OC-INVALID
015100           SET CASE-PASSED              TO TRUE
015200        END-IF
015300     END-IF.
015400 CHECK-X61A001-RESULT-EXIT.
015500     EXIT.
015600*
015700* --- X61A002 CASES ---
015800 RUN-X61A002-CASES.
015900     MOVE 1                           TO WK-IDX.
016000     PERFORM RUN-ONE-X61A002-CASE THRU RUN-ONE-X61A002-CASE-EXIT
016100         VARYING WK-IDX FROM 1 BY 1
016200         UNTIL WK-IDX > 5.
016300 RUN-X61A002-CASES-EXIT.
016400     EXIT.
016500*
016600 RUN-ONE-X61A002-CASE.
016700     ADD 1                             TO WK-CASE-CTR.
016800     MOVE TC2-TEXT(WK-IDX)              TO CD-CIDR-TEXT.
016900     MOVE ZERO                          TO MR-RESULT.
017000     CALL 'X61A002' USING CD-AREA MR-AREA.
017100     PERFORM CHECK-X61A002-RESULT THRU CHECK-X61A002-RESULT-EXIT.
017200     PERFORM SHOW-CASE-RESULT THRU SHOW-CASE-RESULT-EXIT.
017300 RUN-ONE-X61A002-CASE-EXIT.
017400     EXIT.
017500*
017600 CHECK-X61A002-RESULT.
017700     SET CASE-FAILED                    TO TRUE.
017800     IF TC2-EXPECT-VALID(WK-IDX) = 'Y'
017900        IF CD-VALID AND
018000           CD-NORMAL-TEXT = TC2-EXPECT-NORMAL(WK-IDX)
018100           SET CASE-PASSED              TO TRUE
018200        END-IF
018300     ELSE
018400        IF CD-INVALID
018500           SET CASE-PASSED              TO TRUE
018600        END-IF
018700     END-IF.
018800 CHECK-X61A002-RESULT-EXIT.
018900     EXIT.
019000*
019100* --- X61A003 CANNED MERGE SCENARIOS ---
019200* each scenario builds CW-TABLE-AREA by hand, CALLs the merge
019300* engine once, and checks the resulting CW-TOTAL
019400 RUN-X61A003-CASES.
019500     PERFORM CASE-MERGE-ADJACENT-PAIR THRU
019600             CASE-MERGE-ADJACENT-PAIR-EXIT.
019700     PERFORM CASE-MERGE-NONADJACENT-PAIR THRU
019800             CASE-MERGE-NONADJACENT-PAIR-EXIT.
019900     PERFORM CASE-MERGE-MISALIGNED-PAIR THRU
020000             CASE-MERGE-MISALIGNED-PAIR-EXIT.
020100     PERFORM CASE-MERGE-FOUR-WAY-CHAIN THRU
020200             CASE-MERGE-FOUR-WAY-CHAIN-EXIT.
020300 RUN-X61A003-CASES-EXIT.
020400     EXIT.
020500*
020600* 10.0.0.0/25 and 10.0.0.128/25 merge to 10.0.0.0/24
020700 CASE-MERGE-ADJACENT-PAIR.
020800     ADD 1                              TO WK-CASE-CTR.
020900     MOVE 2                              TO CW-TOTAL.
021000     MOVE 167772160                      TO CW-NETWORK-LONG(1).
021100     MOVE 25                             TO CW-PREFIX-LEN(1).
021200     MOVE 167772288                      TO CW-NETWORK-LONG(2).
021300     MOVE 25                             TO CW-PREFIX-LEN(2).
021400     CALL 'X61A003' USING CW-TABLE-AREA.
021500     SET CASE-FAILED                     TO TRUE.
021600     IF CW-TOTAL = 1 AND CW-PREFIX-LEN(1) = 24
021700        SET CASE-PASSED                  TO TRUE
021800     END-IF.
021900     PERFORM SHOW-CASE-RESULT THRU SHOW-CASE-RESULT-EXIT.
022000 CASE-MERGE-ADJACENT-PAIR-EXIT.
022100     EXIT.
022200*
022300* 10.0.0.0/25 and 10.0.1.128/25 do not merge - not adjacent
022400 CASE-MERGE-NONADJACENT-PAIR.
022500     ADD 1                              TO WK-CASE-CTR.
022600     MOVE 2                              TO CW-TOTAL.
022700     MOVE 167772160                      TO CW-NETWORK-LONG(1).
022800     MOVE 25                             TO CW-PREFIX-LEN(1).
022900     MOVE 167772544                      TO CW-NETWORK-LONG(2).
023000     MOVE 25                             TO CW-PREFIX-LEN(2).
023100     CALL 'X61A003' USING CW-TABLE-AREA.
023200     SET CASE-FAILED                     TO TRUE.
023300     IF CW-TOTAL = 2
023400        SET CASE-PASSED                  TO TRUE
023500     END-IF.
023600     PERFORM SHOW-CASE-RESULT THRU SHOW-CASE-RESULT-EXIT.
023700 CASE-MERGE-NONADJACENT-PAIR-EXIT.
023800     EXIT.
023900*
024000* 10.0.0.64/26 and 10.0.0.128/26 are adjacent but the pair
024100* does not start on a /25 boundary - must not merge
024200 CASE-MERGE-MISALIGNED-PAIR.
024300     ADD 1                              TO WK-CASE-CTR.
024400     MOVE 2                              TO CW-TOTAL.
024500     MOVE 167772224                      TO CW-NETWORK-LONG(1).
024600     MOVE 26                             TO CW-PREFIX-LEN(1).
024700     MOVE 167772288                      TO CW-NETWORK-LONG(2).
024800     MOVE 26                             TO CW-PREFIX-LEN(2).
024900     CALL 'X61A003' USING CW-TABLE-AREA.
025000     SET CASE-FAILED                     TO TRUE.
025100     IF CW-TOTAL = 2
025200        SET CASE-PASSED                  TO TRUE
025300     END-IF.
025400     PERFORM SHOW-CASE-RESULT THRU SHOW-CASE-RESULT-EXIT.
025500 CASE-MERGE-MISALIGNED-PAIR-EXIT.
025600     EXIT.
025700*
025800* four consecutive /26 blocks collapse to a single /24
025900 CASE-MERGE-FOUR-WAY-CHAIN.
026000     ADD 1                              TO WK-CASE-CTR.
026100     MOVE 4                              TO CW-TOTAL.
026200     MOVE 167772160                      TO CW-NETWORK-LONG(1).
026300     MOVE 26                             TO CW-PREFIX-LEN(1).
026400     MOVE 167772224                      TO CW-NETWORK-LONG(2).
026500     MOVE 26                             TO CW-PREFIX-LEN(2).
026600     MOVE 167772288                      TO CW-NETWORK-LONG(3).
026700     MOVE 26                             TO CW-PREFIX-LEN(3).
026800     MOVE 167772352                      TO CW-NETWORK-LONG(4).
026900     MOVE 26                             TO CW-PREFIX-LEN(4).
027000     CALL 'X61A003' USING CW-TABLE-AREA.
027100     SET CASE-FAILED                     TO TRUE.
027200     IF CW-TOTAL = 1 AND CW-PREFIX-LEN(1) = 24
027300        SET CASE-PASSED                  TO TRUE
027400     END-IF.
027500     PERFORM SHOW-CASE-RESULT THRU SHOW-CASE-RESULT-EXIT.
027600 CASE-MERGE-FOUR-WAY-CHAIN-EXIT.
027700     EXIT.
027800*
027900 SHOW-CASE-RESULT.
028000     IF CASE-PASSED
028100        ADD 1                        TO WK-PASS-CTR
028200        DISPLAY '---> TEST CASE ' WK-CASE-CTR ' -PASSED-'
028300     ELSE
028400        ADD 1                        TO WK-FAIL-CTR
028500        DISPLAY '!!-> TEST CASE ' WK-CASE-CTR ' -FAILED- <-!!'
028600     END-IF.
028700 SHOW-CASE-RESULT-EXIT.
028800     EXIT.
028900*
029000 SHOW-STATISTICS.
029100     DISPLAY ' '.
029200     DISPLAY '************* TEST SUITE RECAP *************'.
029300     DISPLAY '* TEST CASES: ' WK-CASE-CTR.
029400     DISPLAY '* PASSED:     ' WK-PASS-CTR.
029500     DISPLAY '* FAILED:     ' WK-FAIL-CTR.
029600     DISPLAY '********************************************'.
029700     DISPLAY ' '.
029800 SHOW-STATISTICS-EXIT.
029900     EXIT.
