      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61A001.
000400 AUTHOR.        P DE LUCA.
000500 INSTALLATION.  SPS - NETWORK OPERATIONS.
000600 DATE-WRITTEN.  1991-06-10.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000900*----------------------------------------------------------------
001000* X61A001 - IPADDRESS OCTET/LONG CONVERSION ROUTINE
001100* VALIDATES AN IPV4 ADDRESS IN DOTTED-QUAD NOTATION AND CONVERTS
001200* ADDRESS <-> UNSIGNED 32-BIT INTEGER IN EITHER DIRECTION (THE
001300* INTEGER IS CARRIED HERE AS PIC 9(10) COMP, THE LARGEST BINARY
001400* FIELD OUR COMPILER WILL ADDRESS).
001500*
001600* CALLed with OC-AREA (COPY X61MOCT) and MR-AREA (COPY X61MCR).
001700* OC-MODE = 'P' parses OC-ADDRESS-TEXT into octets + long value;
001800* OC-MODE = 'F' formats OC-NETWORK-LONG back into dotted text.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100* DATE       INIT  TICKET      DESCRIPTION
002200* ---------- ----  ----------  -----------------------------
002300* 1991-06-10 PDL   NW-0003     Initial version - octet parse,
002400*                              validate, to-long conversion.
002500* 1991-11-04 PDL   NW-0019     Added from-long (FORMAT mode)
002600*                              for the normalize write-back.
002700* 1992-02-14 GCS   NW-0041     Fixed UNSTRING COUNT IN usage -
002800*                              trailing blank octets were
002900*                              being treated as zero length.
003000* 1993-09-30 PDL   NW-0097     Added explicit range check on
003100*                              OC-NETWORK-LONG before FORMAT -
003200*                              guards against caller misuse.
003300* 1995-05-20 PDL   NW-0204     Converted loop/subscript fields
003400*                              to COMP per shop standard SS-014.
003500* 1997-09-09 MFR   NW-0333     Reworked octet edit so leading
003600*                              zero suppression matches the
003700*                              route-table tooling downstream.
003800* 1998-12-18 PDL   Y2K-0077    Year 2000 readiness review - no
003900*                              date-sensitive fields in this
004000*                              program; certified Y2K compliant.
004100* 1999-03-02 GCS   NW-0401     Comment cleanup for SOX audit.
004200* 2001-07-30 MFR   NW-0512     Re-certified after move to
004300*                              COBOL/370 V3R4 compiler.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100* class to screen UNSTRING output before reinterpreting it as
005200* a zoned-decimal number (no FUNCTION NUMVAL in this shop)
005300     CLASS DIGITS-VALID IS '0' THRU '9'.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700**
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 WORKING-STORAGE SECTION.
006300 01 WK-LITERALS.
006400   03 PGM-NAME                       PIC X(08) VALUE 'X61A001'.
006500   03 WK-DOT                         PIC X(01) VALUE '.'.
006600   03 FILLER                         PIC X(07) VALUE SPACE.
006700*
006800 01 LS-SPLIT-AREA.
006900   03 WK-PART-1                      PIC X(18) VALUE SPACE.
007000   03 WK-LEN-1                       PIC 9(02) COMP VALUE ZERO.
007100   03 WK-PART-2                      PIC X(18) VALUE SPACE.
007200   03 WK-LEN-2                       PIC 9(02) COMP VALUE ZERO.
007300   03 WK-PART-3                      PIC X(18) VALUE SPACE.
007400   03 WK-LEN-3                       PIC 9(02) COMP VALUE ZERO.
007500   03 WK-PART-4                      PIC X(18) VALUE SPACE.
007600   03 WK-LEN-4                       PIC 9(02) COMP VALUE ZERO.
007700   03 WK-PART-5                      PIC X(18) VALUE SPACE.
007800   03 WK-LEN-5                       PIC 9(02) COMP VALUE ZERO.
007900   03 WK-PART-COUNT                  PIC 9(02) COMP VALUE ZERO.
008000   03 WK-OCTET-IDX                   PIC 9(02) COMP VALUE ZERO.
008050   03 FILLER                         PIC X(04) VALUE SPACE.
008100*
008200 01 LS-CONVERT-AREA.
008220   03 WK-OCT-GROUP.
008240     05 WK-OCT1                      PIC 9(10) COMP VALUE ZERO.
008260     05 WK-OCT2                      PIC 9(10) COMP VALUE ZERO.
008270     05 WK-OCT3                      PIC 9(10) COMP VALUE ZERO.
008280     05 WK-OCT4                      PIC 9(10) COMP VALUE ZERO.
008290   03 WK-OCT-TABLE REDEFINES WK-OCT-GROUP.
008295     05 WK-OCT-ELEMENT               PIC 9(10) COMP OCCURS 4 TIMES.
008700   03 WK-Q1                          PIC 9(10) COMP VALUE ZERO.
008800   03 WK-Q2                          PIC 9(10) COMP VALUE ZERO.
008900   03 WK-Q3                          PIC 9(10) COMP VALUE ZERO.
008950   03 FILLER                         PIC X(04) VALUE SPACE.
009000*
009100 01 LS-EDIT-AREA.
009200   03 WK-EDIT-OCTET                  PIC ZZ9.
009300   03 FILLER REDEFINES WK-EDIT-OCTET.
009400     05 WK-EDIT-OCTET-X              PIC X(03).
009500   03 WK-LEAD-CT                     PIC 9(02) COMP VALUE ZERO.
009600   03 WK-START-POS                   PIC 9(02) COMP VALUE ZERO.
009700   03 WK-SEG-LEN                     PIC 9(02) COMP VALUE ZERO.
009800   03 WK-BUILD-POS                   PIC 9(04) COMP VALUE 1.
009900*
010000 01 LS-SWITCHES.
010100   03 WS-OCTET-OK-SW                 PIC X(01) VALUE 'Y'.
010200     88 OCTET-OK                        VALUE 'Y'.
010300     88 OCTET-NOT-OK                    VALUE 'N'.
010350   03 FILLER                         PIC X(04) VALUE SPACE.
010400*
010500 LINKAGE SECTION.
010600 COPY X61MOCT.
010700 COPY X61MCR.
010800*
010900 PROCEDURE DIVISION USING OC-AREA MR-AREA.
011000*
011100 0100-MAIN-LINE.
011200     MOVE ZERO                       TO MR-RESULT.
011300     MOVE SPACE                      TO MR-REASON.
011400     EVALUATE TRUE
011500        WHEN OC-MODE-PARSE
011600           PERFORM 0200-PARSE-ADDRESS THRU 0200-EXIT
011700        WHEN OC-MODE-FORMAT
011800           PERFORM 0600-FORMAT-ADDRESS THRU 0600-EXIT
011900        WHEN OTHER
012000           PERFORM 0910-RAISE-MODE-ERROR THRU 0910-EXIT
012100     END-EVALUATE.
012200 0100-EXIT.
012300     GOBACK.
012400*
012500* --- PARSE MODE (dotted-quad text -> octets + long) ---
012600 0200-PARSE-ADDRESS.
012700     INITIALIZE WK-PART-1 WK-PART-2 WK-PART-3 WK-PART-4 WK-PART-5
012800                WK-PART-COUNT.
012900     UNSTRING OC-ADDRESS-TEXT DELIMITED BY WK-DOT
013000         INTO WK-PART-1 COUNT IN WK-LEN-1
013100              WK-PART-2 COUNT IN WK-LEN-2
013200              WK-PART-3 COUNT IN WK-LEN-3
013300              WK-PART-4 COUNT IN WK-LEN-4
013400              WK-PART-5 COUNT IN WK-LEN-5
013500         TALLYING IN WK-PART-COUNT.
013600     IF WK-PART-COUNT NOT = 4
013700        PERFORM 0920-RAISE-OCTET-COUNT-ERROR THRU 0920-EXIT
013800     END-IF.
013900     MOVE 1                          TO WK-OCTET-IDX.
014000     PERFORM 0210-VALIDATE-ONE-OCTET THRU 0210-EXIT
014100         VARYING WK-OCTET-IDX FROM 1 BY 1
014200         UNTIL WK-OCTET-IDX > 4.
014300     PERFORM 0300-OCTETS-TO-LONG THRU 0300-EXIT.
014400     SET OC-VALID                    TO TRUE.
014500 0200-EXIT.
014600     EXIT.
014700*
014800 0210-VALIDATE-ONE-OCTET.
014900     EVALUATE WK-OCTET-IDX
015000        WHEN 1 PERFORM 0220-CHECK-PART-1 THRU 0220-EXIT
015100        WHEN 2 PERFORM 0230-CHECK-PART-2 THRU 0230-EXIT
015200        WHEN 3 PERFORM 0240-CHECK-PART-3 THRU 0240-EXIT
015300        WHEN 4 PERFORM 0250-CHECK-PART-4 THRU 0250-EXIT
015400     END-EVALUATE.
015500 0210-EXIT.
015600     EXIT.
015700*
015800 0220-CHECK-PART-1.
015900     IF WK-LEN-1 < 1 OR WK-LEN-1 > 3
016000        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
016100     END-IF.
016200     IF WK-PART-1(1:WK-LEN-1) NOT IS DIGITS-VALID
016300        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
016400     END-IF.
016500     MOVE WK-PART-1(1:WK-LEN-1)       TO OC-OCTET-1.
016600     IF OC-OCTET-1 > 255
016700        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
016800     END-IF.
016900 0220-EXIT.
017000     EXIT.
017100*
017200 0230-CHECK-PART-2.
017300     IF WK-LEN-2 < 1 OR WK-LEN-2 > 3
017400        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
017500     END-IF.
017600     IF WK-PART-2(1:WK-LEN-2) NOT IS DIGITS-VALID
017700        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
017800     END-IF.
017900     MOVE WK-PART-2(1:WK-LEN-2)       TO OC-OCTET-2.
018000     IF OC-OCTET-2 > 255
018100        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
018200     END-IF.
018300 0230-EXIT.
018400     EXIT.
018500*
018600 0240-CHECK-PART-3.
018700     IF WK-LEN-3 < 1 OR WK-LEN-3 > 3
018800        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
018900     END-IF.
019000     IF WK-PART-3(1:WK-LEN-3) NOT IS DIGITS-VALID
019100        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
019200     END-IF.
019300     MOVE WK-PART-3(1:WK-LEN-3)       TO OC-OCTET-3.
019400     IF OC-OCTET-3 > 255
019500        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
019600     END-IF.
019700 0240-EXIT.
019800     EXIT.
019900*
020000 0250-CHECK-PART-4.
020100     IF WK-LEN-4 < 1 OR WK-LEN-4 > 3
020200        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
020300     END-IF.
020400     IF WK-PART-4(1:WK-LEN-4) NOT IS DIGITS-VALID
020500        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
020600     END-IF.
020700     MOVE WK-PART-4(1:WK-LEN-4)       TO OC-OCTET-4.
020800     IF OC-OCTET-4 > 255
020900        PERFORM 0930-RAISE-OCTET-RANGE-ERROR THRU 0930-EXIT
021000     END-IF.
021100 0250-EXIT.
021200     EXIT.
021300*
021400 0300-OCTETS-TO-LONG.
021500* value = octet1*16777216 + octet2*65536 + octet3*256 + octet4
021600     COMPUTE OC-NETWORK-LONG =
021700             (OC-OCTET-1 * 16777216) +
021800             (OC-OCTET-2 * 65536) +
021900             (OC-OCTET-3 * 256) +
022000             OC-OCTET-4.
022100 0300-EXIT.
022200     EXIT.
022300*
022400* --- FORMAT MODE (long -> octets + dotted-quad text) ---
022500 0600-FORMAT-ADDRESS.
022600     IF OC-NETWORK-LONG > 4294967295
022700        PERFORM 0940-RAISE-LONG-RANGE-ERROR THRU 0940-EXIT
022800     END-IF.
022900     PERFORM 0700-LONG-TO-OCTETS THRU 0700-EXIT.
023000     PERFORM 0750-BUILD-ADDRESS-TEXT THRU 0750-EXIT.
023100     SET OC-VALID                    TO TRUE.
023200 0600-EXIT.
023300     EXIT.
023400*
023500 0700-LONG-TO-OCTETS.
023600* decompose by successive division/remainder by 256, most
023700* significant octet last computed but first in the address
023800     DIVIDE OC-NETWORK-LONG BY 256 GIVING WK-Q1 REMAINDER WK-OCT4.
023900     DIVIDE WK-Q1 BY 256 GIVING WK-Q2 REMAINDER WK-OCT3.
024000     DIVIDE WK-Q2 BY 256 GIVING WK-Q3 REMAINDER WK-OCT2.
024100     MOVE WK-Q3                      TO WK-OCT1.
024200     MOVE WK-OCT1                    TO OC-OCTET-1.
024300     MOVE WK-OCT2                    TO OC-OCTET-2.
024400     MOVE WK-OCT3                    TO OC-OCTET-3.
024500     MOVE WK-OCT4                    TO OC-OCTET-4.
024600 0700-EXIT.
024700     EXIT.
024800*
024900 0750-BUILD-ADDRESS-TEXT.
025000     MOVE SPACE                      TO OC-ADDRESS-TEXT.
025100     MOVE 1                          TO WK-BUILD-POS.
025200     MOVE 1                          TO WK-OCTET-IDX.
025300     PERFORM 0760-APPEND-ONE-OCTET THRU 0760-EXIT
025400         VARYING WK-OCTET-IDX FROM 1 BY 1
025500         UNTIL WK-OCTET-IDX > 4.
025600 0750-EXIT.
025700     EXIT.
025800*
025900 0760-APPEND-ONE-OCTET.
026000     MOVE OC-OCTET-ELEMENT(WK-OCTET-IDX) TO WK-EDIT-OCTET.
026100     MOVE ZERO                       TO WK-LEAD-CT.
026200     INSPECT WK-EDIT-OCTET-X TALLYING WK-LEAD-CT FOR LEADING
026300             SPACE.
026400     COMPUTE WK-START-POS = WK-LEAD-CT + 1.
026500     COMPUTE WK-SEG-LEN = 3 - WK-LEAD-CT.
026600     IF WK-OCTET-IDX > 1
026700        STRING WK-DOT DELIMITED BY SIZE
026800           INTO OC-ADDRESS-TEXT POINTER WK-BUILD-POS
026900        END-STRING
027000     END-IF.
027100     STRING WK-EDIT-OCTET-X(WK-START-POS:WK-SEG-LEN)
027200            DELIMITED BY SIZE
027300        INTO OC-ADDRESS-TEXT POINTER WK-BUILD-POS
027400     END-STRING.
027500 0760-EXIT.
027600     EXIT.
027700*
027800* --- INPUT ERRORS ---
027900 0910-RAISE-MODE-ERROR.
028000     SET OC-INVALID                  TO TRUE.
028100     MOVE 51                         TO MR-RESULT.
028200     MOVE 'OC-MODE MUST BE P (PARSE) OR F (FORMAT)'
028300                                      TO MR-REASON.
028400 0910-EXIT.
028500     EXIT.
028600*
028700 0920-RAISE-OCTET-COUNT-ERROR.
028800     SET OC-INVALID                  TO TRUE.
028900     MOVE 52                         TO MR-RESULT.
029000     MOVE 'ADDRESS MUST HAVE EXACTLY 4 DOTTED OCTETS'
029100                                      TO MR-REASON.
029200     GOBACK.
029300 0920-EXIT.
029400     EXIT.
029500*
029600 0930-RAISE-OCTET-RANGE-ERROR.
029700     SET OC-INVALID                  TO TRUE.
029800     MOVE 53                         TO MR-RESULT.
029900     MOVE 'OCTET NOT A NUMBER 0 THRU 255'  TO MR-REASON.
030000     GOBACK.
030100 0930-EXIT.
030200     EXIT.
030300*
030400 0940-RAISE-LONG-RANGE-ERROR.
030500     SET OC-INVALID                  TO TRUE.
030600     MOVE 54                         TO MR-RESULT.
030700     MOVE 'NETWORK LONG OUT OF RANGE 0 THRU 4294967295'
030800                                      TO MR-REASON.
030900     GOBACK.
031000 0940-EXIT.
031100     EXIT.
