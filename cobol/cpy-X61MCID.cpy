000100* **++ CIDR BLOCK PARSE/NORMALIZE AREA - LINKAGE FOR X61A002
000200* CD-IN carries the raw "x.x.x.x/y" text; CD-OUT carries the
000300* parsed octets, the prefix length, the normalized 32-bit
000400* network integer and the normalized "x.x.x.x/y" text.
000500*
000600 01 CD-AREA.
000700   03 CD-IN.
000800     05 CD-CIDR-TEXT                 PIC X(18) VALUE SPACE.
000900   03 CD-OUT.
001000     05 CD-OCTET-GROUP.
001100       07 CD-OCTET-1                 PIC 9(03) VALUE ZERO.
001200       07 CD-OCTET-2                 PIC 9(03) VALUE ZERO.
001300       07 CD-OCTET-3                 PIC 9(03) VALUE ZERO.
001400       07 CD-OCTET-4                 PIC 9(03) VALUE ZERO.
001500     05 CD-OCTET-TABLE REDEFINES CD-OCTET-GROUP.
001600       07 CD-OCTET-ELEMENT           PIC 9(03) OCCURS 4 TIMES.
001700     05 CD-PREFIX-LEN                PIC 9(02) VALUE ZERO.
001800     05 CD-NETWORK-LONG              PIC 9(10) COMP VALUE ZERO.
001900     05 CD-NORMAL-TEXT                PIC X(18) VALUE SPACE.
002000     05 CD-VALID-FLAG                 PIC X(01) VALUE 'N'.
002100       88 CD-VALID                       VALUE 'Y'.
002200       88 CD-INVALID                      VALUE 'N'.
002300     05 FILLER                        PIC X(05) VALUE SPACE.
