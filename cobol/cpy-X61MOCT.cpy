000100* **++ IPADDRESS OCTET/LONG CONVERSION AREA - LINKAGE FOR X61A001
000200* OC-MODE selects which way X61A001 converts:
000300*   'P' PARSE  - OC-ADDRESS-TEXT in, octets + OC-NETWORK-LONG out
000400*   'F' FORMAT - OC-NETWORK-LONG in, octets + OC-ADDRESS-TEXT out
000500*
000600 01 OC-AREA.
000700   03 OC-MODE                        PIC X(01) VALUE 'P'.
000800     88 OC-MODE-PARSE                   VALUE 'P'.
000900     88 OC-MODE-FORMAT                  VALUE 'F'.
001000   03 OC-IN.
001100     05 OC-ADDRESS-TEXT              PIC X(15) VALUE SPACE.
001200     05 FILLER                       PIC X(03) VALUE SPACE.
001300   03 OC-OUT.
001400     05 OC-OCTET-GROUP.
001500       07 OC-OCTET-1                 PIC 9(03) VALUE ZERO.
001600       07 OC-OCTET-2                 PIC 9(03) VALUE ZERO.
001700       07 OC-OCTET-3                 PIC 9(03) VALUE ZERO.
001800       07 OC-OCTET-4                 PIC 9(03) VALUE ZERO.
001900     05 OC-OCTET-TABLE REDEFINES OC-OCTET-GROUP.
002000       07 OC-OCTET-ELEMENT           PIC 9(03) OCCURS 4 TIMES.
002100     05 OC-NETWORK-LONG               PIC 9(10) COMP VALUE ZERO.
002200     05 OC-VALID-FLAG                 PIC X(01) VALUE 'N'.
002300       88 OC-VALID                       VALUE 'Y'.
002400       88 OC-INVALID                      VALUE 'N'.
002500     05 FILLER                        PIC X(05) VALUE SPACE.
