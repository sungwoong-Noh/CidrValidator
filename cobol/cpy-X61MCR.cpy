000100* **++ CALL RESULT AREA - SHARED BY ALL X61 CIDR SUBPROGRAMS
000200* passed as the last USING parameter on every CALL in the X61
000300* application; a CALLed program sets MR-RESULT non-zero and
000400* moves explanatory text to MR-REASON whenever it rejects its
000500* input, then returns to the caller (no ON SIZE ERROR style
000600* abend - the caller decides what to do with a rejected entry).
000700*
000800 01 MR-AREA.
000900   03 MR-RESULT                      PIC 9(02) COMP VALUE ZERO.
001000   03 MR-REASON                      PIC X(40) VALUE SPACE.
001100   03 FILLER                         PIC X(08) VALUE SPACE.
