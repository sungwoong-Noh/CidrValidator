      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61B001.
000400 AUTHOR.        P DE LUCA.
000500 INSTALLATION.  SPS - NETWORK OPERATIONS.
000600 DATE-WRITTEN.  1991-09-05.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000900*----------------------------------------------------------------
001000* X61B001 - CIDR VALIDATE/NORMALIZE/MERGE BATCH DRIVER
001100* READS CIDR-INPUT ONE LINE AT A TIME; EACH LINE ACCEPTED BY
001200* X61A002 IS ACCUMULATED IN CW-TABLE-AREA, EACH LINE REJECTED
001300* GOES TO CIDR-ERROR WITH THE REASON; AT END OF FILE THE TABLE
001400* IS PASSED TO X61A003 TO MERGE ADJACENT BLOCKS, AND WHAT IS
001500* LEFT IS WRITTEN, ONE BLOCK PER LINE, TO CIDR-OUTPUT IN THE
001600* SAME ORDER THE MERGE PRODUCED (ASCENDING NETWORK).  NO
001700* ROUNDING, NO CURRENCY - JUST CIDR TEXT AND COUNTERS.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000* DATE       INIT  TICKET      DESCRIPTION
002100* ---------- ----  ----------  -----------------------------
002200* 1991-09-05 PDL   NW-0011     Initial version - read/validate/
002300*                              write, no merge yet (straight
002400*                              pass-through of normalized text).
002500* 1992-04-27 PDL   NW-0049     Added CALL to X61A003 after the
002600*                              read loop - merge now runs once
002700*                              over the whole accepted set.
002800* 1993-02-08 GCS   NW-0075     Added CIDR-ERROR output file -
002900*                              rejected input used to just be
003000*                              dropped with a console DISPLAY.
003100* 1995-05-22 PDL   NW-0204     Converted counter fields to COMP
003200*                              per SS-014.
003300* 1997-10-02 MFR   NW-0340     Added table-overflow guard ahead
003400*                              of CW-TABLE-AREA - a 1200-line
003500*                              extract abended with no message.
003600* 1998-12-18 PDL   Y2K-0077    Year 2000 readiness review - no
003700*                              date-sensitive fields in this
003800*                              program; certified Y2K compliant.
003900* 1999-03-02 GCS   NW-0401     Comment cleanup for SOX audit.
004000* 2001-07-30 MFR   NW-0512     Re-certified after move to
004100*                              COBOL/370 V3R4 compiler.
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800 SPECIAL-NAMES.
004900     CLASS DIGITS-VALID IS '0' THRU '9'.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CIDR-INPUT                ASSIGN TO CIDRIN
005400                                      FILE STATUS CIDRIN-FS.
005500     SELECT CIDR-OUTPUT                ASSIGN TO CIDROUT
005600                                      FILE STATUS CIDROUT-FS.
005700     SELECT CIDR-ERROR                 ASSIGN TO CIDRERR
005800                                      FILE STATUS CIDRERR-FS.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300 FD  CIDR-INPUT                       RECORDING F.
006400 01  CIDR-INPUT-RECORD.
006500     05 CI-CIDR-TEXT                  PIC X(18).
006600     05 FILLER                        PIC X(62).
006700*
006800 FD  CIDR-OUTPUT                      RECORDING F.
006900 01  CIDR-OUTPUT-RECORD.
007000     05 CO-CIDR-TEXT                  PIC X(18).
007100     05 FILLER                        PIC X(62).
007200*
007300 FD  CIDR-ERROR                       RECORDING F.
007400 01  CIDR-ERROR-RECORD.
007500     05 CE-CIDR-TEXT                  PIC X(18).
007600     05 FILLER                        PIC X(01).
007700     05 CE-REASON                     PIC X(40).
007800     05 FILLER                        PIC X(21).
007900*
008000 WORKING-STORAGE SECTION.
008100 01 WK-LITERALS.
008200   03 PGM-NAME                       PIC X(08) VALUE 'X61B001'.
008300   03 FILLER                         PIC X(08) VALUE SPACE.
008400*
008500 01 LS-FILE-STATUSES.
008600   03 CIDRIN-FS                       PIC XX.
008700     88 CIDRIN-OK                        VALUE '00'.
008800     88 CIDRIN-EOF                       VALUE '10'.
008900   03 CIDROUT-FS                      PIC XX.
009000     88 CIDROUT-OK                       VALUE '00'.
009100   03 CIDRERR-FS                      PIC XX.
009200     88 CIDRERR-OK                       VALUE '00'.
009250   03 FILLER                          PIC X(04) VALUE SPACE.
009300*
009400 01 LS-COUNTERS.
009500   03 WK-RECORDS-READ                 PIC 9(06) COMP VALUE ZERO.
009600   03 WK-RECORDS-ACCEPTED             PIC 9(06) COMP VALUE ZERO.
009700   03 WK-RECORDS-REJECTED             PIC 9(06) COMP VALUE ZERO.
009800   03 WK-RECORDS-WRITTEN              PIC 9(06) COMP VALUE ZERO.
009900   03 WK-BEFORE-MERGE-TOTAL           PIC 9(04) COMP VALUE ZERO.
010000   03 WK-AFTER-MERGE-TOTAL            PIC 9(04) COMP VALUE ZERO.
010100   03 WK-MERGES-PERFORMED             PIC 9(04) COMP VALUE ZERO.
010150   03 FILLER                          PIC X(04) VALUE SPACE.
010200*
010300 01 LS-TABLE-OFLOW.
010400   03 WS-TABLE-OFLOW-SW               PIC X(01) VALUE 'N'.
010500     88 TABLE-IS-FULL                     VALUE 'Y'.
010600     88 TABLE-NOT-FULL                    VALUE 'N'.
010650   03 FILLER                          PIC X(04) VALUE SPACE.
010700*
010800 01 LS-EDIT-AREA.
010900   03 WK-EDIT-PREFIX                  PIC ZZ9.
011000   03 FILLER REDEFINES WK-EDIT-PREFIX.
011100     05 WK-EDIT-PREFIX-X               PIC X(03).
011200   03 WK-NAME-POS                      PIC 9(02) COMP VALUE ZERO.
011300   03 WK-PFX-LEAD                      PIC 9(02) COMP VALUE ZERO.
011400   03 WK-PFX-START                     PIC 9(02) COMP VALUE ZERO.
011500   03 WK-PFX-LEN                       PIC 9(02) COMP VALUE ZERO.
011600*
011700 COPY X61MCTB.
011800 COPY X61MCID.
011900 COPY X61MOCT.
012000 COPY X61MCR.
012100*
012200 PROCEDURE DIVISION.
012300*
012400 0100-MAIN-LINE.
012500     DISPLAY ' ************** X61B001 START **************'.
012600     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
012700     PERFORM 1100-READ-INPUT THRU 1100-EXIT.
012800     PERFORM 0200-PROCESS-ONE-RECORD THRU 0200-EXIT
012900         UNTIL CIDRIN-EOF.
013000     PERFORM 1200-CLOSE-INPUT THRU 1200-EXIT.
013100     PERFORM 0300-RUN-MERGE-ENGINE THRU 0300-EXIT.
013200     PERFORM 0400-WRITE-OUTPUT THRU 0400-EXIT.
013300     PERFORM 1300-CLOSE-OUTPUT THRU 1300-EXIT.
013400     PERFORM 0900-DISPLAY-CONTROL-TOTALS THRU 0900-EXIT.
013500     DISPLAY ' *************** X61B001 END ***************'.
013600     GOBACK.
013700*
013800* --- READ/VALIDATE PHASE ---
013900 0200-PROCESS-ONE-RECORD.
014000     ADD 1                             TO WK-RECORDS-READ.
014100     IF TABLE-IS-FULL
014200        PERFORM 0910-RAISE-TABLE-FULL-ERROR THRU 0910-EXIT
014300     END-IF.
014400     MOVE CI-CIDR-TEXT                 TO CD-CIDR-TEXT.
014500     CALL 'X61A002' USING CD-AREA MR-AREA.
014600     IF CD-VALID
014700        PERFORM 0210-STORE-ACCEPTED-ENTRY THRU 0210-EXIT
014800     ELSE
014900        PERFORM 0220-WRITE-REJECTED-ENTRY THRU 0220-EXIT
015000     END-IF.
015100     PERFORM 1100-READ-INPUT THRU 1100-EXIT.
015200 0200-EXIT.
015300     EXIT.
015400*
015500 0210-STORE-ACCEPTED-ENTRY.
015600     ADD 1                             TO CW-TOTAL.
015700     MOVE CD-OCTET-1                    TO CW-OCTET-1(CW-TOTAL).
015800     MOVE CD-OCTET-2                    TO CW-OCTET-2(CW-TOTAL).
015900     MOVE CD-OCTET-3                    TO CW-OCTET-3(CW-TOTAL).
016000     MOVE CD-OCTET-4                    TO CW-OCTET-4(CW-TOTAL).
016100     MOVE CD-PREFIX-LEN              TO CW-PREFIX-LEN(CW-TOTAL).
016200     MOVE CD-NETWORK-LONG
016300                                 TO CW-NETWORK-LONG(CW-TOTAL).
016400     MOVE 'Y'                        TO CW-VALID-FLAG(CW-TOTAL).
016500     ADD 1                               TO WK-RECORDS-ACCEPTED.
016600     IF CW-TOTAL = 1000
016700        SET TABLE-IS-FULL               TO TRUE
016800     END-IF.
016900 0210-EXIT.
017000     EXIT.
017100*
017200 0220-WRITE-REJECTED-ENTRY.
017300     MOVE CI-CIDR-TEXT                  TO CE-CIDR-TEXT.
017400     MOVE MR-REASON                      TO CE-REASON.
017500     WRITE CIDR-ERROR-RECORD.
017600     IF NOT CIDRERR-OK
017700        DISPLAY 'CIDR ERROR FILE WRITE ERROR - FS: '
017800                CIDRERR-FS
017900        PERFORM 0920-RAISE-WRITE-ERROR THRU 0920-EXIT
018000     END-IF.
018100     ADD 1                               TO WK-RECORDS-REJECTED.
018200 0220-EXIT.
018300     EXIT.
018400*
018500* --- MERGE PHASE ---
018600 0300-RUN-MERGE-ENGINE.
018700     MOVE CW-TOTAL                       TO WK-BEFORE-MERGE-TOTAL.
018800     CALL 'X61A003' USING CW-TABLE-AREA.
018900     MOVE CW-TOTAL                       TO WK-AFTER-MERGE-TOTAL.
019000     COMPUTE WK-MERGES-PERFORMED =
019100             WK-BEFORE-MERGE-TOTAL - WK-AFTER-MERGE-TOTAL.
019200 0300-EXIT.
019300     EXIT.
019400*
019500* --- WRITE PHASE ---
019600 0400-WRITE-OUTPUT.
019700     MOVE 1                              TO CW-IDX.
019800     PERFORM 0410-WRITE-ONE-ENTRY THRU 0410-EXIT
019900         VARYING CW-IDX FROM 1 BY 1
020000         UNTIL CW-IDX > CW-TOTAL.
020100 0400-EXIT.
020200     EXIT.
020300*
020400 0410-WRITE-ONE-ENTRY.
020500     MOVE CW-OCTET-1(CW-IDX)              TO OC-OCTET-1.
020600     MOVE CW-OCTET-2(CW-IDX)              TO OC-OCTET-2.
020700     MOVE CW-OCTET-3(CW-IDX)              TO OC-OCTET-3.
020800     MOVE CW-OCTET-4(CW-IDX)              TO OC-OCTET-4.
020900     MOVE CW-NETWORK-LONG(CW-IDX)          TO OC-NETWORK-LONG.
021000     SET OC-MODE-FORMAT                    TO TRUE.
021100     MOVE ZERO                             TO MR-RESULT.
021200     CALL 'X61A001' USING OC-AREA MR-AREA.
021300     PERFORM 0420-BUILD-OUTPUT-TEXT THRU 0420-EXIT.
021400     WRITE CIDR-OUTPUT-RECORD.
021500     IF NOT CIDROUT-OK
021600        DISPLAY 'CIDR OUTPUT FILE WRITE ERROR - FS: '
021700                CIDROUT-FS
021800        PERFORM 0920-RAISE-WRITE-ERROR THRU 0920-EXIT
021900     END-IF.
022000     ADD 1                                 TO WK-RECORDS-WRITTEN.
022100 0410-EXIT.
022200     EXIT.
022300*
022400 0420-BUILD-OUTPUT-TEXT.
022500     MOVE SPACE                            TO CO-CIDR-TEXT.
022600     MOVE OC-ADDRESS-TEXT                  TO CO-CIDR-TEXT.
022700     MOVE CW-PREFIX-LEN(CW-IDX)             TO WK-EDIT-PREFIX.
022800     PERFORM 0430-APPEND-PREFIX THRU 0430-EXIT.
022900 0420-EXIT.
023000     EXIT.
023100*
023200 0430-APPEND-PREFIX.
023300     MOVE ZERO                            TO WK-NAME-POS.
023400     INSPECT CO-CIDR-TEXT TALLYING WK-NAME-POS FOR
023500             CHARACTERS BEFORE INITIAL SPACE.
023600     MOVE ZERO                            TO WK-PFX-LEAD.
023700     INSPECT WK-EDIT-PREFIX-X TALLYING WK-PFX-LEAD FOR LEADING
023800             SPACE.
023900     COMPUTE WK-PFX-START = WK-PFX-LEAD + 1.
024000     COMPUTE WK-PFX-LEN = 3 - WK-PFX-LEAD.
024100     COMPUTE WK-NAME-POS = WK-NAME-POS + 1.
024200     STRING '/' DELIMITED BY SIZE
024300            WK-EDIT-PREFIX-X(WK-PFX-START:WK-PFX-LEN)
024400               DELIMITED BY SIZE
024500        INTO CO-CIDR-TEXT POINTER WK-NAME-POS
024600     END-STRING.
024700 0430-EXIT.
024800     EXIT.
024900*
025000* --- FILE HANDLING ---
025100 1000-OPEN-FILES.
025200     OPEN INPUT  CIDR-INPUT.
025300     IF NOT CIDRIN-OK
025400        DISPLAY 'CIDR INPUT FILE OPEN ERROR - FS: ' CIDRIN-FS
025500        PERFORM 0930-RAISE-OPEN-ERROR THRU 0930-EXIT
025600     END-IF.
025700     OPEN OUTPUT CIDR-OUTPUT.
025800     IF NOT CIDROUT-OK
025900        DISPLAY 'CIDR OUTPUT FILE OPEN ERROR - FS: ' CIDROUT-FS
026000        PERFORM 0930-RAISE-OPEN-ERROR THRU 0930-EXIT
026100     END-IF.
026200     OPEN OUTPUT CIDR-ERROR.
026300     IF NOT CIDRERR-OK
026400        DISPLAY 'CIDR ERROR FILE OPEN ERROR - FS: ' CIDRERR-FS
026500        PERFORM 0930-RAISE-OPEN-ERROR THRU 0930-EXIT
026600     END-IF.
026700 1000-EXIT.
026800     EXIT.
026900*
027000 1100-READ-INPUT.
027100     READ CIDR-INPUT.
027200     IF NOT CIDRIN-OK AND NOT CIDRIN-EOF
027300        DISPLAY 'CIDR INPUT FILE READ ERROR - FS: ' CIDRIN-FS
027400        PERFORM 0940-RAISE-READ-ERROR THRU 0940-EXIT
027500     END-IF.
027600 1100-EXIT.
027700     EXIT.
027800*
027900 1200-CLOSE-INPUT.
028000     CLOSE CIDR-INPUT.
028100 1200-EXIT.
028200     EXIT.
028300*
028400 1300-CLOSE-OUTPUT.
028500     CLOSE CIDR-OUTPUT.
028600     CLOSE CIDR-ERROR.
028700 1300-EXIT.
028800     EXIT.
028900*
029000 0900-DISPLAY-CONTROL-TOTALS.
029100     DISPLAY 'CIDR RECORDS READ .......: ' WK-RECORDS-READ.
029200     DISPLAY 'CIDR RECORDS ACCEPTED ....: ' WK-RECORDS-ACCEPTED.
029300     DISPLAY 'CIDR RECORDS REJECTED ....: ' WK-RECORDS-REJECTED.
029400     DISPLAY 'CIDR BLOCKS BEFORE MERGE : ' WK-BEFORE-MERGE-TOTAL.
029500     DISPLAY 'CIDR BLOCKS AFTER MERGE .: ' WK-AFTER-MERGE-TOTAL.
029600     DISPLAY 'CIDR MERGES PERFORMED ....: ' WK-MERGES-PERFORMED.
029700     DISPLAY 'CIDR RECORDS WRITTEN .....: ' WK-RECORDS-WRITTEN.
029800 0900-EXIT.
029900     EXIT.
030000*
030100* --- ABEND PARAGRAPHS ---
030200 0910-RAISE-TABLE-FULL-ERROR.
030300     DISPLAY 'CIDR WORK TABLE FULL AT RECORD: ' WK-RECORDS-READ.
030400     MOVE 16                             TO RETURN-CODE.
030500     GOBACK.
030600 0910-EXIT.
030700     EXIT.
030800*
030900 0920-RAISE-WRITE-ERROR.
031000     MOVE 16                             TO RETURN-CODE.
031100     GOBACK.
031200 0920-EXIT.
031300     EXIT.
031400*
031500 0930-RAISE-OPEN-ERROR.
031600     MOVE 16                             TO RETURN-CODE.
031700     GOBACK.
031800 0930-EXIT.
031900     EXIT.
032000*
032100 0940-RAISE-READ-ERROR.
032200     MOVE 16                             TO RETURN-CODE.
032300     GOBACK.
032400 0940-EXIT.
032500     EXIT.
