      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61A003.
000400 AUTHOR.        G SCHULTZ.
000500 INSTALLATION.  SPS - NETWORK OPERATIONS.
000600 DATE-WRITTEN.  1991-08-15.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000900*----------------------------------------------------------------
001000* X61A003 - CIDRUTILS BLOCK MERGE ENGINE
001100* GIVEN THE SET OF NORMALIZED CIDR BLOCKS BUILT BY THE DRIVER
001200* (CW-TABLE-AREA), SORTS THEM BY ASCENDING NETWORK ADDRESS AND,
001300* WITHIN A TIE, BY DESCENDING PREFIX LENGTH, THEN REPEATEDLY
001400* MERGES ADJACENT, ALIGNED PAIRS OF BLOCKS THAT FORM THE NEXT
001500* HIGHER POWER-OF-TWO BLOCK, UNTIL A WHOLE PASS PRODUCES NO
001600* FURTHER MERGE (FIXED POINT).  TABLE IS COMPACTED IN PLACE -
001700* NO SECOND SCRATCH AREA - THE WRITE INDEX NEVER RUNS AHEAD OF
001800* THE READ INDEX.
001900*
002000*
002100* CALLed with CW-TABLE-AREA (COPY X61MCTB) only; no MR-AREA -
002200* this routine cannot reject its input, it can only compact it.
002300*----------------------------------------------------------------
002400* CHANGE LOG
002500* DATE       INIT  TICKET      DESCRIPTION
002600* ---------- ----  ----------  -----------------------------
002700* 1991-08-15 GCS   NW-0009     Initial version - single merge
002800*                              pass, ascending network order.
002900* 1991-12-02 GCS   NW-0022     Added descending-prefix as the
003000*                              secondary sort key - ties on
003100*                              network address were merging
003200*                              the wrong member of the pair.
003300* 1992-04-27 PDL   NW-0049     Looping MERGE-PASS until a pass
003400*                              reduces nothing (fixed point) -
003500*                              single pass missed 3-way chains.
003600* 1993-11-03 GCS   NW-0112     Added boundary-alignment check -
003700*                              adjacent blocks of equal size
003800*                              were merged even when the pair
003900*                              did not start on the combined
004000*                              block boundary.
004100* 1995-05-21 PDL   NW-0204     Converted loop/subscript/total
004200*                              fields to COMP per SS-014.
004300* 1996-08-30 GCS   NW-0288     Greedy largest-run-first merge
004400*                              within a group - a short block
004500*                              run was absorbing a long one
004600*                              that should have merged first.
004700* 1998-12-18 PDL   Y2K-0077    Year 2000 readiness review - no
004800*                              date-sensitive fields in this
004900*                              program; certified Y2K compliant.
005000* 1999-03-02 GCS   NW-0401     Comment cleanup for SOX audit.
005100* 2001-07-30 MFR   NW-0512     Re-certified after move to
005200*                              COBOL/370 V3R4 compiler.
005300*----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.    IBM-370.
005800 OBJECT-COMPUTER.    IBM-370.
005900 SPECIAL-NAMES.
006000     CLASS DIGITS-VALID IS '0' THRU '9'.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400**
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 WORKING-STORAGE SECTION.
007000 01 WK-LITERALS.
007100   03 PGM-NAME                       PIC X(08) VALUE 'X61A003'.
007200   03 FILLER                         PIC X(08) VALUE SPACE.
007300*
007400 01 LS-SORT-AREA.
007500   03 WK-SORT-I                      PIC 9(04) COMP VALUE ZERO.
007600   03 WK-SORT-J                      PIC 9(04) COMP VALUE ZERO.
007700   03 WK-HOLD-ENTRY.
007800     05 WK-HOLD-OCTET-GROUP.
007900       07 WK-HOLD-OCTET-1            PIC 9(03).
008000       07 WK-HOLD-OCTET-2            PIC 9(03).
008100       07 WK-HOLD-OCTET-3            PIC 9(03).
008200       07 WK-HOLD-OCTET-4            PIC 9(03).
008300     05 WK-HOLD-OCTET-TABLE REDEFINES WK-HOLD-OCTET-GROUP.
008400       07 WK-HOLD-OCTET-ELEM         PIC 9(03) OCCURS 4 TIMES.
008500     05 WK-HOLD-PREFIX-LEN            PIC 9(02).
008600     05 WK-HOLD-NETWORK-LONG          PIC 9(10) COMP.
008700     05 WK-HOLD-VALID-FLAG            PIC X(01).
008800     05 FILLER                        PIC X(03).
008900*
009000 01 LS-MERGE-AREA.
009100   03 WS-REDUCED-SW                  PIC X(01) VALUE 'N'.
009200     88 PASS-REDUCED-SOMETHING           VALUE 'Y'.
009300     88 PASS-REDUCED-NOTHING             VALUE 'N'.
009400   03 WK-READ-IDX                    PIC 9(04) COMP VALUE ZERO.
009500   03 WK-WRITE-IDX                   PIC 9(04) COMP VALUE ZERO.
009600   03 WK-BEFORE-TOTAL                PIC 9(04) COMP VALUE ZERO.
009650   03 WK-GROUP-BOUNDS.
009670     05 WK-GROUP-START               PIC 9(04) COMP VALUE ZERO.
009680     05 WK-GROUP-END                 PIC 9(04) COMP VALUE ZERO.
009690   03 WK-GROUP-BOUNDS-TABLE REDEFINES WK-GROUP-BOUNDS.
009695     05 WK-GROUP-BOUND-ELEM          PIC 9(04) COMP OCCURS 2 TIMES.
009900   03 WK-GROUP-PREFIX                PIC 9(02) COMP VALUE ZERO.
009950   03 FILLER                         PIC X(04) VALUE SPACE.
010000*
010100 01 LS-RUN-AREA.
010200   03 WS-EXTEND-SW                   PIC X(01) VALUE 'N'.
010300     88 GROUP-CAN-EXTEND                 VALUE 'Y'.
010400     88 GROUP-CANNOT-EXTEND              VALUE 'N'.
010500   03 WS-ADJACENT-SW                 PIC X(01) VALUE 'N'.
010600     88 BLOCKS-ARE-ADJACENT              VALUE 'Y'.
010700     88 BLOCKS-NOT-ADJACENT              VALUE 'N'.
010800   03 WS-TRY-SW                      PIC X(01) VALUE 'N'.
010900     88 RUN-SIZE-FOUND                   VALUE 'Y'.
011000     88 RUN-SIZE-NOT-FOUND               VALUE 'N'.
011100   03 WS-ALIGNED-SW                  PIC X(01) VALUE 'N'.
011200     88 RUN-IS-ALIGNED                   VALUE 'Y'.
011300     88 RUN-NOT-ALIGNED                  VALUE 'N'.
011400   03 WS-QUALIFY-SW                  PIC X(01) VALUE 'N'.
011500     88 RUN-QUALIFIES                     VALUE 'Y'.
011600     88 RUN-DOES-NOT-QUALIFY              VALUE 'N'.
011700   03 WK-POS                         PIC 9(04) COMP VALUE ZERO.
011800   03 WK-EXPECT-NEXT                 PIC 9(10) COMP VALUE ZERO.
011900   03 WK-RUN-SIZE                    PIC 9(04) COMP VALUE ZERO.
012000   03 WK-TRY-SIZE                    PIC 9(04) COMP VALUE ZERO.
012100   03 WK-TRY-LOG2                    PIC 9(02) COMP VALUE ZERO.
012200   03 WK-SCAN-SIZE                   PIC 9(04) COMP VALUE ZERO.
012300   03 WK-BLOCK-SIZE                  PIC 9(10) COMP VALUE ZERO.
012500   03 WK-MERGED-BLOCK-SIZE           PIC 9(10) COMP VALUE ZERO.
012600   03 WK-ALIGN-QUOT                  PIC 9(10) COMP VALUE ZERO.
012700   03 WK-ALIGN-REM                   PIC 9(10) COMP VALUE ZERO.
012800   03 WK-SCAN-IDX                    PIC 9(04) COMP VALUE ZERO.
012900   03 WK-HOST-BITS-SAVE              PIC 9(02) COMP VALUE ZERO.
013000   03 WK-POWER-IDX-SAVE              PIC 9(02) COMP VALUE ZERO.
013050   03 FILLER                         PIC X(04) VALUE SPACE.
013100*
013200 LINKAGE SECTION.
013300 COPY X61MCTB.
013400*
013500 PROCEDURE DIVISION USING CW-TABLE-AREA.
013600*
013700 0100-MAIN-LINE.
013800     IF CW-TOTAL > 1
013900        PERFORM 0200-SORT-WORK-TABLE THRU 0200-EXIT
014000        SET PASS-REDUCED-SOMETHING TO TRUE
014100        PERFORM 0300-MERGE-PASS THRU 0300-EXIT
014200            UNTIL PASS-REDUCED-NOTHING
014300     END-IF.
014400 0100-EXIT.
014500     GOBACK.
014600*
014700* --- SORT: ASCENDING NETWORK, TIES DESCENDING PREFIX LENGTH ---
014800 0200-SORT-WORK-TABLE.
014900     SORT CW-ENTRY
015000         ASCENDING KEY CW-NETWORK-LONG
015100         DESCENDING KEY CW-PREFIX-LEN.
015200 0200-EXIT.
015300     EXIT.
015400*
015500* --- ONE FULL LEFT-TO-RIGHT MERGE PASS ---
015600 0300-MERGE-PASS.
015700     SET PASS-REDUCED-NOTHING         TO TRUE.
015800     MOVE CW-TOTAL                    TO WK-BEFORE-TOTAL.
015900     MOVE 1                           TO WK-READ-IDX.
016000     MOVE 0                           TO WK-WRITE-IDX.
016100     PERFORM 0310-BUILD-GROUPS THRU 0310-EXIT
016200         UNTIL WK-READ-IDX > WK-BEFORE-TOTAL.
016300     MOVE WK-WRITE-IDX                TO CW-TOTAL.
016400     IF CW-TOTAL < WK-BEFORE-TOTAL
016500        SET PASS-REDUCED-SOMETHING     TO TRUE
016600     END-IF.
016700 0300-EXIT.
016800     EXIT.
016900*
017000* group together consecutive entries that share a prefix
017100* length - the merge search only ever pairs equal-size blocks
017200 0310-BUILD-GROUPS.
017300     MOVE WK-READ-IDX                 TO WK-GROUP-START.
017400     MOVE CW-PREFIX-LEN(WK-READ-IDX)   TO WK-GROUP-PREFIX.
017500     MOVE WK-READ-IDX                 TO WK-GROUP-END.
017600     ADD 1                             TO WK-READ-IDX.
017700     SET GROUP-CAN-EXTEND              TO TRUE.
017800     PERFORM 0315-TRY-EXTEND-GROUP THRU 0315-EXIT
017900         UNTIL GROUP-CANNOT-EXTEND
018000            OR WK-READ-IDX > WK-BEFORE-TOTAL.
018100     PERFORM 0320-PROCESS-ONE-GROUP THRU 0320-EXIT.
018200 0310-EXIT.
018300     EXIT.
018400*
018500 0315-TRY-EXTEND-GROUP.
018600     IF CW-PREFIX-LEN(WK-READ-IDX) = WK-GROUP-PREFIX
018700        MOVE WK-READ-IDX               TO WK-GROUP-END
018800        ADD 1                          TO WK-READ-IDX
018900     ELSE
019000        SET GROUP-CANNOT-EXTEND        TO TRUE
019100     END-IF.
019200 0315-EXIT.
019300     EXIT.
019400*
019500* --- WITHIN ONE PREFIX-LENGTH GROUP, MERGE LONGEST RUNS FIRST -
019600 0320-PROCESS-ONE-GROUP.
019700     MOVE WK-GROUP-START               TO WK-POS.
019800     PERFORM 0330-MERGE-ONE-RUN THRU 0330-EXIT
019900         UNTIL WK-POS > WK-GROUP-END.
020000 0320-EXIT.
020100     EXIT.
020200*
020300 0330-MERGE-ONE-RUN.
020400     PERFORM 0340-FIND-RUN-SIZE THRU 0340-EXIT.
020500     PERFORM 0350-EMIT-MERGED-ENTRY THRU 0350-EXIT.
020600     COMPUTE WK-POS = WK-POS + WK-RUN-SIZE.
020700 0330-EXIT.
020800     EXIT.
020900*
021000* the largest power-of-two run of adjacent, aligned, equal-
021100* size blocks starting at WK-POS that still fits in the group
021200 0340-FIND-RUN-SIZE.
021300     MOVE 1                           TO WK-RUN-SIZE.
021400     MOVE 1                           TO WK-TRY-SIZE.
021500     SET RUN-SIZE-NOT-FOUND            TO TRUE.
021600     PERFORM 0341-TRY-NEXT-SIZE THRU 0341-EXIT
021700         UNTIL RUN-SIZE-FOUND.
021800     PERFORM 0347-COMPUTE-RUN-LOG2 THRU 0347-EXIT.
021900 0340-EXIT.
022000     EXIT.
022100*
022200 0341-TRY-NEXT-SIZE.
022300     COMPUTE WK-TRY-SIZE = WK-TRY-SIZE * 2.
022400     IF (WK-POS + WK-TRY-SIZE - 1) > WK-GROUP-END
022500        SET RUN-SIZE-FOUND             TO TRUE
022600     ELSE
022700        PERFORM 0342-CHECK-RUN-QUALIFIES THRU 0342-EXIT
022800        IF RUN-QUALIFIES
022900           MOVE WK-TRY-SIZE              TO WK-RUN-SIZE
023000        ELSE
023100           SET RUN-SIZE-FOUND            TO TRUE
023200        END-IF
023300     END-IF.
023400 0341-EXIT.
023500     EXIT.
023600*
023700* a candidate run of WK-TRY-SIZE qualifies only when every
023800* consecutive pair inside it is adjacent (BR-9) and the whole
023900* run starts on its own combined-size boundary (BR-10)
024000 0342-CHECK-RUN-QUALIFIES.
024100     SET RUN-IS-ALIGNED                TO TRUE.
024200     SET BLOCKS-ARE-ADJACENT            TO TRUE.
024300     MOVE WK-POS                        TO WK-SCAN-IDX.
024400     PERFORM 0343-CHECK-ADJACENT-PAIR THRU 0343-EXIT
024500         VARYING WK-SCAN-IDX FROM WK-POS BY 1
024600         UNTIL WK-SCAN-IDX > (WK-POS + WK-TRY-SIZE - 2)
024700            OR BLOCKS-NOT-ADJACENT.
024800     IF BLOCKS-ARE-ADJACENT
024900        PERFORM 0344-CHECK-ALIGNMENT THRU 0344-EXIT
025000     END-IF.
025100     IF BLOCKS-ARE-ADJACENT AND RUN-IS-ALIGNED
025200        SET RUN-QUALIFIES               TO TRUE
025300     ELSE
025400        SET RUN-DOES-NOT-QUALIFY        TO TRUE
025500     END-IF.
025600 0342-EXIT.
025700     EXIT.
025800*
025900* two equal-size blocks are adjacent when the second's network
026000* equals the first's network plus the block's own size
026100 0343-CHECK-ADJACENT-PAIR.
026200     PERFORM 0345-COMPUTE-BLOCK-SIZE THRU 0345-EXIT.
026300     COMPUTE WK-EXPECT-NEXT =
026400             CW-NETWORK-LONG(WK-SCAN-IDX) + WK-BLOCK-SIZE.
026500     IF CW-NETWORK-LONG(WK-SCAN-IDX + 1) NOT = WK-EXPECT-NEXT
026600        SET BLOCKS-NOT-ADJACENT          TO TRUE
026700     END-IF.
026800 0343-EXIT.
026900     EXIT.
027000*
027100 0344-CHECK-ALIGNMENT.
027200* the merged block is one prefix shorter, so its size is twice
027300* a single member's block size
027400     COMPUTE WK-MERGED-BLOCK-SIZE = WK-BLOCK-SIZE * WK-TRY-SIZE.
027500     DIVIDE CW-NETWORK-LONG(WK-POS) BY WK-MERGED-BLOCK-SIZE
027600         GIVING WK-ALIGN-QUOT REMAINDER WK-ALIGN-REM.
027700     IF WK-ALIGN-REM NOT = ZERO
027800        SET RUN-NOT-ALIGNED              TO TRUE
027900     END-IF.
028000 0344-EXIT.
028100     EXIT.
028200*
028300 0345-COMPUTE-BLOCK-SIZE.
028400     COMPUTE WK-HOST-BITS-SAVE = 32 - WK-GROUP-PREFIX.
028500     MOVE 1                            TO WK-BLOCK-SIZE.
028600     IF WK-HOST-BITS-SAVE > 0
028700        PERFORM 0346-DOUBLE-SIZE THRU 0346-EXIT
028800            VARYING WK-POWER-IDX-SAVE FROM 1 BY 1
028900            UNTIL WK-POWER-IDX-SAVE > WK-HOST-BITS-SAVE
029000     END-IF.
029100 0345-EXIT.
029200     EXIT.
029300*
029400 0346-DOUBLE-SIZE.
029500     COMPUTE WK-BLOCK-SIZE = WK-BLOCK-SIZE * 2.
029600 0346-EXIT.
029700     EXIT.
029800*
029900* number of prefix bits the winning run size costs - a run of
030000* 1 costs none, a run of 4 costs 2, and so on
030100 0347-COMPUTE-RUN-LOG2.
030200     MOVE 0                            TO WK-TRY-LOG2.
030300     MOVE 1                            TO WK-SCAN-SIZE.
030400     PERFORM 0348-BUMP-LOG2 THRU 0348-EXIT
030500         UNTIL WK-SCAN-SIZE >= WK-RUN-SIZE.
030600 0347-EXIT.
030700     EXIT.
030800*
030900 0348-BUMP-LOG2.
031000     COMPUTE WK-SCAN-SIZE = WK-SCAN-SIZE * 2.
031100     ADD 1                              TO WK-TRY-LOG2.
031200 0348-EXIT.
031300     EXIT.
031400*
031500* a run of size 1 is simply copied forward; a run larger than
031600* 1 collapses to a single entry whose prefix is WK-TRY-LOG2
031700* bits shorter (e.g. a run of 4 loses 2 bits of prefix)
031800 0350-EMIT-MERGED-ENTRY.
031900     ADD 1                          TO WK-WRITE-IDX.
032000     MOVE CW-OCTET-1(WK-POS)        TO CW-OCTET-1(WK-WRITE-IDX).
032100     MOVE CW-OCTET-2(WK-POS)        TO CW-OCTET-2(WK-WRITE-IDX).
032200     MOVE CW-OCTET-3(WK-POS)        TO CW-OCTET-3(WK-WRITE-IDX).
032300     MOVE CW-OCTET-4(WK-POS)        TO CW-OCTET-4(WK-WRITE-IDX).
032400     MOVE CW-NETWORK-LONG(WK-POS)
032500                                TO CW-NETWORK-LONG(WK-WRITE-IDX).
032600     MOVE 'Y'                    TO CW-VALID-FLAG(WK-WRITE-IDX).
032700     IF WK-RUN-SIZE = 1
032800        MOVE WK-GROUP-PREFIX     TO CW-PREFIX-LEN(WK-WRITE-IDX)
032900     ELSE
033000        COMPUTE CW-PREFIX-LEN(WK-WRITE-IDX) =
033100                WK-GROUP-PREFIX - WK-TRY-LOG2
033200     END-IF.
033300 0350-EXIT.
033400     EXIT.
